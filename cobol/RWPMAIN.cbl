000100 IDENTIFICATION DIVISION.                                        RWPMAIN
000200 PROGRAM-ID.    RWPMAIN.                                         RWPMAIN
000300 AUTHOR.        R A REINHOLT.                                    RWPMAIN
000400 INSTALLATION.  BENEFITS SYSTEMS - RETIREMENT PLANNING GROUP.    RWPMAIN
000500 DATE-WRITTEN.  11/14/1988.                                      RWPMAIN
000600 DATE-COMPILED.                                                  RWPMAIN
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                RWPMAIN
000800******************************************************************RWPMAIN
000900*    RETIREMENT WEALTH PROJECTION - MAIN BATCH DRIVER            *RWPMAIN
001000*                                                                *RWPMAIN
001100*    READS ONE PARAMETER RECORD FROM PARAMS, SIMULATES A SINGLE  *RWPMAIN
001200*    PERSON'S FINANCES ONE AGE AT A TIME FROM START-AGE THROUGH   *RWPMAIN
001300*    DEATH-AGE (EXCLUSIVE), AND WRITES ONE PRINT LINE PER AGE TO  *RWPMAIN
001400*    PROJECTION PLUS ONE SUMMARY RECORD TO SUMMARY.  A SINGLE     *RWPMAIN
001500*    PASS, NO INPUT DETAIL FILE - THE AGE COUNTER DRIVES IT.      *RWPMAIN
001600*                                                                *RWPMAIN
001700*    IF THE PARAMETER RECORD FAILS VALIDATION AN ERROR LINE IS   *RWPMAIN
001800*    WRITTEN TO SUMMARY AND THE RUN ENDS WITH RETURN-CODE 16.     *RWPMAIN
001900*                                                                *RWPMAIN
002000*    CALLS RWPTAXC (TAX ENGINE) ONCE PER TAX TYPE NEEDED PER      *RWPMAIN
002100*    SIMULATED YEAR.  SEE RWPTAXC FOR THE BRACKET SCHEDULES.      *RWPMAIN
002200*                                                                *RWPMAIN
002300*    CHANGE LOG                                                  *RWPMAIN
002400*    ----------                                                  *RWPMAIN
002500*    88-11  RAR  ORIGINAL PROGRAM                                 *RWPMAIN
002600*    89-04  RAR  ADDED THEORETICAL WITHDRAWAL/SURPLUS COLUMNS TO  *RWPMAIN
002700*                 THE WORKING-YEAR DETAIL LINE, REQUEST R-0098    *RWPMAIN
002800*    91-07  RAR  WIDENED WEALTH ACCUMULATORS, SEE RWPDET CHANGE   *RWPMAIN
002900*                 LOG, REQUEST R-0447                             *RWPMAIN
003000*    93-06  RAR  LONG-TERM CAPITAL GAINS TAX NOW APPLIED TO THE   *RWPMAIN
003100*                 WITHDRAWAL IN BOTH PHASES, WAS FEDERAL RATE     *RWPMAIN
003200*    95-02  DJP  ADDED GRAND-TOTALS LINE AT END OF PROJECTION     *RWPMAIN
003300*                 REPORT (CAREER WAGES, TAXES, FINAL WEALTH)      *RWPMAIN
003400*    98-12  RAR  Y2K REVIEW - AGES AND RATES ONLY, NO CENTURY     *RWPMAIN
003500*                 WINDOW LOGIC IN THIS PROGRAM, NO CHANGE         *RWPMAIN
003600*    99-05  DJP  REPRICED PARAMETER DEFAULTS TO THE 1999 SCHEDULE *RWPMAIN
003700*                 ALONG WITH RWPTAXC, REQUEST R-0601              *RWPMAIN
003710*    99-07  DJP  1200-VALIDATE-PARAMETERS WAS BUILDING THE AGE    *RWPMAIN
003720*                 ERROR TEXT FROM TWO HALVES, THE SECOND HALF     *RWPMAIN
003730*                 WAS NEVER MOVED - COMBINED INTO ONE MESSAGE,    *RWPMAIN
003740*                 REQUEST R-0618                                 *RWPMAIN
003750*    99-07  DJP  SUMMARY FILE WAS CARRYING FINAL-WEALTH AND       *RWPMAIN
003760*                 FIRST-COVER-AGE IN THE REPORT'S PRINT-EDITED    *RWPMAIN
003770*                 PICTURES, INCLUDING THE 'NEVER' TEXT - THE      *RWPMAIN
003780*                 SUMMARY FILE IS READ BY DOWNSTREAM JOBS AND     *RWPMAIN
003790*                 MUST CARRY RAW NUMERIC PICTURES LIKE PARAMS     *RWPMAIN
003795*                 DOES, REQUEST R-0618                            *RWPMAIN
003796*    00-03  DJP  RWPDET COPYBOOK'S TOTALS LINE REDEFINITION RAN   *RWPMAIN
003797*                 PAST THE 132-BYTE PRINT LINE - NO CHANGE HERE,  *RWPMAIN
003798*                 SEE RWPDET'S OWN LOG, REQUEST R-0629            *RWPMAIN
003800******************************************************************RWPMAIN
003900 ENVIRONMENT DIVISION.                                           RWPMAIN
004000 CONFIGURATION SECTION.                                          RWPMAIN
004100 SPECIAL-NAMES.                                                  RWPMAIN
004200     C01 IS TOP-OF-FORM.                                         RWPMAIN
004300 INPUT-OUTPUT SECTION.                                           RWPMAIN
004400 FILE-CONTROL.                                                   RWPMAIN
004500     SELECT PARAMS-FILE     ASSIGN TO PARAMS                     RWPMAIN
004600            ORGANIZATION IS LINE SEQUENTIAL                      RWPMAIN
004700            FILE STATUS  IS FS-PARAMS.                           RWPMAIN
004800     SELECT PROJECTN-FILE   ASSIGN TO PROJECTN                   RWPMAIN
004900            ORGANIZATION IS LINE SEQUENTIAL                      RWPMAIN
005000            FILE STATUS  IS FS-PROJECTN.                         RWPMAIN
005100     SELECT SUMRY-FILE      ASSIGN TO SUMRY                      RWPMAIN
005200            ORGANIZATION IS LINE SEQUENTIAL                      RWPMAIN
005300            FILE STATUS  IS FS-SUMRY.                            RWPMAIN
005400 DATA DIVISION.                                                  RWPMAIN
005500 FILE SECTION.                                                   RWPMAIN
005600 FD  PARAMS-FILE.                                                RWPMAIN
005700     COPY RWPPARM.                                               RWPMAIN
005800 FD  PROJECTN-FILE.                                               RWPMAIN
005900     COPY RWPDET.                                                RWPMAIN
006000 FD  SUMRY-FILE.                                                 RWPMAIN
006100     COPY RWPSUM.                                                RWPMAIN
006200 WORKING-STORAGE SECTION.                                        RWPMAIN
006300*                                                                 RWPMAIN
006400******************************************************************RWPMAIN
006500* FILE STATUS AND SWITCHES                                      *RWPMAIN
006600******************************************************************RWPMAIN
006700 01  WS-FILE-STATUSES.                                           RWPMAIN
006800     05  FS-PARAMS                       PIC XX.                RWPMAIN
006900     05  FS-PROJECTN                      PIC XX.                RWPMAIN
007000     05  FS-SUMRY                         PIC XX.                RWPMAIN
007100     05  FILLER                          PIC X(02).              RWPMAIN
007200 01  WS-SWITCHES.                                                RWPMAIN
007300     05  WS-VALID-SW                     PIC X VALUE '1'.        RWPMAIN
007400         88  WS-VALID                        VALUE '1'.          RWPMAIN
007500         88  WS-INVALID                      VALUE '0'.          RWPMAIN
007600     05  WS-COVER-SW                     PIC X VALUE 'N'.        RWPMAIN
007700         88  WS-COVER-FOUND                   VALUE 'Y'.         RWPMAIN
007800     05  FILLER                          PIC X(02).              RWPMAIN
007900*                                                                 RWPMAIN
008000******************************************************************RWPMAIN
008100* WORKING COPY OF THE PARAMETERS - UPDATED EVERY SIMULATED YEAR  *RWPMAIN
008200******************************************************************RWPMAIN
008300 01  WS-PARAMETERS.                                              RWPMAIN
008400     05  WS-TOTAL-WEALTH                  PIC S9(11)V99.         RWPMAIN
008500     05  WS-RATE-OF-RETURN                PIC 9V9(5).            RWPMAIN
008600     05  WS-COST-OF-LIVING                PIC 9(9)V99.           RWPMAIN
008700     05  WS-INFLATION                     PIC 9V9(5).            RWPMAIN
008800     05  WS-WAGE                          PIC 9(9)V99.           RWPMAIN
008900     05  WS-YEARLY-RAISE                  PIC 9V9(5).            RWPMAIN
009000     05  WS-WITHDRAWL-RATE                PIC 9V9(5).            RWPMAIN
009100     05  WS-STATE-TAX-RATE                PIC 9V9(5).            RWPMAIN
009200     05  WS-START-AGE                     PIC 9(3).              RWPMAIN
009300     05  WS-RETIRE-AGE                    PIC 9(3).              RWPMAIN
009400     05  WS-DEATH-AGE                     PIC 9(3).              RWPMAIN
009500     05  FILLER                          PIC X(04).              RWPMAIN
009600 01  WS-PARAMETERS-X REDEFINES WS-PARAMETERS  PIC X(78).         RWPMAIN
009700*                                                                 RWPMAIN
009800******************************************************************RWPMAIN
009900* YEAR-BY-YEAR WORK FIELDS                                      *RWPMAIN
010000******************************************************************RWPMAIN
010100 01  WS-YEAR-FIELDS.                                              RWPMAIN
010200     05  WS-AGE                          PIC S9(4) COMP.         RWPMAIN
010300     05  WS-FIRST-COVER-AGE              PIC S9(4) COMP VALUE 0. RWPMAIN
010400     05  WS-PRE-TAX-WDRL                  PIC S9(11)V99.         RWPMAIN
010500     05  WS-POST-TAX-WDRL                 PIC S9(11)V99.         RWPMAIN
010600     05  WS-LTCG-TAX                      PIC S9(11)V99.         RWPMAIN
010700     05  WS-FEDERAL-TAX                   PIC S9(11)V99.         RWPMAIN
010800     05  WS-STATE-TAX                     PIC S9(11)V99.         RWPMAIN
010900     05  WS-PORTFOLIO-RETURNS             PIC S9(11)V99.         RWPMAIN
011000     05  WS-SURPLUS                       PIC S9(11)V99.         RWPMAIN
011100     05  WS-THEO-SURPLUS                  PIC S9(11)V99.         RWPMAIN
011200     05  WS-TOTAL-WAGES                   PIC S9(11)V99 VALUE 0. RWPMAIN
011300     05  WS-TOTAL-TAXES                   PIC S9(11)V99 VALUE 0. RWPMAIN
011400     05  FILLER                          PIC X(06).              RWPMAIN
011500 01  WS-COVER-AGE-FIELDS.                                         RWPMAIN
011600     05  WS-COVER-AGE-EDIT                PIC ZZ9.                RWPMAIN
011700     05  WS-COVER-AGE-TEXT                PIC X(05) VALUE SPACES.RWPMAIN
011800     05  FILLER                          PIC X(02).              RWPMAIN
011900*                                                                 RWPMAIN
012000******************************************************************RWPMAIN
012100* LINKAGE WORK AREA FOR THE CALL TO RWPTAXC                      *RWPMAIN
012200******************************************************************RWPMAIN
012300 01  WS-TAXENG-CALL.                                              RWPMAIN
012400     05  WS-TAXENG-MODULE                PIC X(08) VALUE          RWPMAIN
012500             'RWPTAXC '.                                           RWPMAIN
012600     05  WS-TAXENG-TYPE                   PIC X.                  RWPMAIN
012700     05  WS-TAXENG-AMOUNT                 PIC S9(11)V99.          RWPMAIN
012800     05  WS-TAXENG-TAX                    PIC S9(11)V99.          RWPMAIN
012900     05  WS-TAXENG-RC                     PIC X.                  RWPMAIN
013000         88  WS-TAXENG-OK                     VALUE '0'.         RWPMAIN
013100     05  FILLER                          PIC X(04).              RWPMAIN
013200*                                                                 RWPMAIN
013300 01  WS-ERROR-TEXT                       PIC X(58) VALUE SPACES. RWPMAIN
013400 01  WS-VALIDATE-MSG1                    PIC X(58) VALUE          RWPMAIN
013500         'AGES MUST NEST - START-AGE < RETIRE-AGE <= DEATH-AGE'.  RWPMAIN
013800 01  WS-VALIDATE-MSG3                    PIC X(58) VALUE          RWPMAIN
013900         'A RATE FIELD IS OUT OF RANGE - MUST BE 0 THRU .99999'.  RWPMAIN
014000*                                                                 RWPMAIN
014100 PROCEDURE DIVISION.                                              RWPMAIN
014200*                                                                 RWPMAIN
014300 MAIN SECTION.                                                   RWPMAIN
014400 MAIN1.                                                           RWPMAIN
014500     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                     RWPMAIN
014600     PERFORM 1100-READ-PARAMETERS THRU 1100-EXIT.                RWPMAIN
014700     PERFORM 1200-VALIDATE-PARAMETERS THRU 1200-EXIT.             RWPMAIN
014800                                                                  RWPMAIN
014900     IF WS-INVALID                                                RWPMAIN
015000         PERFORM 1300-WRITE-ERROR-LINE THRU 1300-EXIT             RWPMAIN
015100         PERFORM 9000-CLOSE-FILES THRU 9000-EXIT                 RWPMAIN
015200         MOVE 16              TO RETURN-CODE                     RWPMAIN
015300         STOP RUN                                                 RWPMAIN
015400     END-IF.                                                      RWPMAIN
015500                                                                  RWPMAIN
015600     PERFORM 4000-WRITE-HEADING THRU 4000-EXIT.                   RWPMAIN
015700                                                                  RWPMAIN
015800     PERFORM 2000-WORKING-YEARS-LOOP THRU 2000-EXIT               RWPMAIN
015900        VARYING WS-AGE FROM WS-START-AGE BY 1                    RWPMAIN
016000          UNTIL WS-AGE NOT LESS THAN WS-RETIRE-AGE.               RWPMAIN
016100                                                                  RWPMAIN
016200     PERFORM 2900-WRITE-PHASE-BREAK THRU 2900-EXIT.                RWPMAIN
016300                                                                  RWPMAIN
016400     PERFORM 3000-RETIREMENT-YEARS-LOOP THRU 3000-EXIT            RWPMAIN
016500        VARYING WS-AGE FROM WS-RETIRE-AGE BY 1                   RWPMAIN
016600          UNTIL WS-AGE NOT LESS THAN WS-DEATH-AGE.                RWPMAIN
016700                                                                  RWPMAIN
016800     PERFORM 4900-WRITE-TOTALS THRU 4900-EXIT.                    RWPMAIN
016900     PERFORM 5000-WRITE-SUMMARY THRU 5000-EXIT.                  RWPMAIN
017000     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.                    RWPMAIN
017100     MOVE 0                   TO RETURN-CODE.                     RWPMAIN
017200     STOP RUN.                                                    RWPMAIN
017300*                                                                 RWPMAIN
017400******************************************************************RWPMAIN
017500* 1000 - OPEN ALL THREE FILES.  ANY NON-ZERO STATUS IS FATAL -   *RWPMAIN
017600* THIS SHOP DOES NOT RETRY FILE OPENS.                           *RWPMAIN
017700******************************************************************RWPMAIN
017800 1000-OPEN-FILES.                                                 RWPMAIN
017900     OPEN INPUT  PARAMS-FILE.                                     RWPMAIN
018000     IF FS-PARAMS NOT = '00'                                      RWPMAIN
018100         DISPLAY 'RWPMAIN - OPEN FAILED ON PARAMS, STATUS '      RWPMAIN
018200                  FS-PARAMS                                       RWPMAIN
018300         MOVE 16               TO RETURN-CODE                     RWPMAIN
018400         STOP RUN                                                 RWPMAIN
018500     END-IF.                                                      RWPMAIN
018600     OPEN OUTPUT PROJECTN-FILE.                                   RWPMAIN
018700     OPEN OUTPUT SUMRY-FILE.                                      RWPMAIN
018800 1000-EXIT.                                                       RWPMAIN
018900     EXIT.                                                        RWPMAIN
019000*                                                                 RWPMAIN
019100******************************************************************RWPMAIN
019200* 1100 - THE PARAMS FILE HOLDS EXACTLY ONE RECORD.               *RWPMAIN
019300******************************************************************RWPMAIN
019400 1100-READ-PARAMETERS.                                            RWPMAIN
019500     READ PARAMS-FILE                                             RWPMAIN
019600         AT END                                                   RWPMAIN
019700             SET WS-INVALID   TO TRUE                            RWPMAIN
019800             MOVE 'PARAMS FILE IS EMPTY - NO RECORD TO READ'      RWPMAIN
019900               TO WS-ERROR-TEXT                                   RWPMAIN
020000             GO TO 1100-EXIT                                      RWPMAIN
020100     END-READ.                                                    RWPMAIN
020200     MOVE RWP-TOTAL-WEALTH    TO WS-TOTAL-WEALTH.                 RWPMAIN
020300     MOVE RWP-RATE-OF-RETURN  TO WS-RATE-OF-RETURN.                RWPMAIN
020400     MOVE RWP-COST-OF-LIVING  TO WS-COST-OF-LIVING.                RWPMAIN
020500     MOVE RWP-INFLATION       TO WS-INFLATION.                     RWPMAIN
020600     MOVE RWP-WAGE            TO WS-WAGE.                          RWPMAIN
020700     MOVE RWP-YEARLY-RAISE    TO WS-YEARLY-RAISE.                  RWPMAIN
020800     MOVE RWP-WITHDRAWL-RATE  TO WS-WITHDRAWL-RATE.                RWPMAIN
020900     MOVE RWP-STATE-TAX-RATE  TO WS-STATE-TAX-RATE.                RWPMAIN
021000     MOVE RWP-START-AGE       TO WS-START-AGE.                     RWPMAIN
021100     MOVE RWP-RETIRE-AGE      TO WS-RETIRE-AGE.                    RWPMAIN
021200     MOVE RWP-DEATH-AGE       TO WS-DEATH-AGE.                     RWPMAIN
021300 1100-EXIT.                                                        RWPMAIN
021400     EXIT.                                                         RWPMAIN
021500*                                                                  RWPMAIN
021600******************************************************************RWPMAIN
021700* 1200 - VALIDATE THE PARAMETER RECORD.  AGES MUST NEST, AND     *RWPMAIN
021800* EVERY RATE MUST FALL IN 0 THRU .99999 (THE FIELDS ARE UNSIGNED *RWPMAIN
021900* SO THE LOWER BOUND IS AUTOMATIC - ONLY THE UPPER BOUND NEEDS   *RWPMAIN
022000* CHECKING).                                                      RWPMAIN
022100******************************************************************RWPMAIN
022200 1200-VALIDATE-PARAMETERS.                                        RWPMAIN
022300     IF WS-INVALID                                                RWPMAIN
022400         GO TO 1200-EXIT                                          RWPMAIN
022500     END-IF.                                                      RWPMAIN
022600     IF NOT (WS-START-AGE < WS-RETIRE-AGE AND                     RWPMAIN
022700             WS-RETIRE-AGE NOT GREATER THAN WS-DEATH-AGE)          RWPMAIN
022800         SET WS-INVALID       TO TRUE                             RWPMAIN
022900         MOVE WS-VALIDATE-MSG1 TO WS-ERROR-TEXT                   RWPMAIN
023000         GO TO 1200-EXIT                                          RWPMAIN
023100     END-IF.                                                      RWPMAIN
023200     IF WS-RATE-OF-RETURN NOT LESS THAN 1 OR                      RWPMAIN
023300        WS-INFLATION      NOT LESS THAN 1 OR                      RWPMAIN
023400        WS-YEARLY-RAISE   NOT LESS THAN 1 OR                      RWPMAIN
023500        WS-WITHDRAWL-RATE NOT LESS THAN 1 OR                      RWPMAIN
023600        WS-STATE-TAX-RATE NOT LESS THAN 1                        RWPMAIN
023700         SET WS-INVALID       TO TRUE                             RWPMAIN
023800         MOVE WS-VALIDATE-MSG3 TO WS-ERROR-TEXT                   RWPMAIN
023900     END-IF.                                                      RWPMAIN
024000 1200-EXIT.                                                        RWPMAIN
024100     EXIT.                                                         RWPMAIN
024200*                                                                  RWPMAIN
024300 1300-WRITE-ERROR-LINE.                                           RWPMAIN
024400     MOVE SPACES              TO RWP-SUMMARY-LINE.                RWPMAIN
024500     MOVE WS-ERROR-TEXT       TO RWP-ERR-TEXT.                    RWPMAIN
024600     WRITE RWP-SUMMARY-LINE.                                       RWPMAIN
024700 1300-EXIT.                                                        RWPMAIN
024800     EXIT.                                                         RWPMAIN
024900*                                                                  RWPMAIN
025000******************************************************************RWPMAIN
025100* 2000 - WORKING YEARS, AGE FROM START-AGE UP TO BUT NOT         *RWPMAIN
025200* INCLUDING RETIRE-AGE.  STEPS LETTERED A-F PER THE 1988 DESIGN  *RWPMAIN
025250* NOTES - SEE THE CHANGE LOG ABOVE FOR WHAT EACH STEP COVERS.    *RWPMAIN
025300******************************************************************RWPMAIN
025400 2000-WORKING-YEARS-LOOP.                                          RWPMAIN
025500*        STEP A - PRE-TAX WITHDRAWAL (THEORETICAL THIS PHASE)    RWPMAIN
025600     COMPUTE WS-PRE-TAX-WDRL ROUNDED =                            RWPMAIN
025700         WS-TOTAL-WEALTH * WS-WITHDRAWL-RATE.                     RWPMAIN
025800*        STEP B - LTCG TAX ON THE WITHDRAWAL                     RWPMAIN
025900     MOVE 'L'                 TO WS-TAXENG-TYPE.                  RWPMAIN
026000     MOVE WS-PRE-TAX-WDRL     TO WS-TAXENG-AMOUNT.                RWPMAIN
026100     CALL WS-TAXENG-MODULE USING WS-TAXENG-TYPE WS-TAXENG-AMOUNT  RWPMAIN
026200          WS-STATE-TAX-RATE WS-TAXENG-TAX WS-TAXENG-RC.           RWPMAIN
026300     MOVE WS-TAXENG-TAX       TO WS-LTCG-TAX.                      RWPMAIN
026400     COMPUTE WS-POST-TAX-WDRL = WS-PRE-TAX-WDRL - WS-LTCG-TAX.     RWPMAIN
026500     COMPUTE WS-THEO-SURPLUS  = WS-POST-TAX-WDRL - WS-COST-OF-LIV.RWPMAIN
026600     PERFORM 2050-TRACK-FIRST-COVER THRU 2050-EXIT.                RWPMAIN
026700*        STEP C - PORTFOLIO RETURNS, DETAIL LINE                 RWPMAIN
026800     COMPUTE WS-PORTFOLIO-RETURNS ROUNDED =                       RWPMAIN
026900         WS-TOTAL-WEALTH * WS-RATE-OF-RETURN.                     RWPMAIN
027000     PERFORM 2100-WRITE-WORKING-DETAIL THRU 2100-EXIT.             RWPMAIN
027100*        ACCUMULATE CAREER WAGES AND TAXES FOR THE TOTALS LINE    RWPMAIN
027200     ADD WS-WAGE              TO WS-TOTAL-WAGES.                  RWPMAIN
027300     MOVE 'F'                 TO WS-TAXENG-TYPE.                  RWPMAIN
027400     MOVE WS-WAGE             TO WS-TAXENG-AMOUNT.                 RWPMAIN
027500     CALL WS-TAXENG-MODULE USING WS-TAXENG-TYPE WS-TAXENG-AMOUNT  RWPMAIN
027600          WS-STATE-TAX-RATE WS-TAXENG-TAX WS-TAXENG-RC.           RWPMAIN
027700     MOVE WS-TAXENG-TAX       TO WS-FEDERAL-TAX.                   RWPMAIN
027800     MOVE 'S'                 TO WS-TAXENG-TYPE.                   RWPMAIN
027900     CALL WS-TAXENG-MODULE USING WS-TAXENG-TYPE WS-TAXENG-AMOUNT  RWPMAIN
028000          WS-STATE-TAX-RATE WS-TAXENG-TAX WS-TAXENG-RC.           RWPMAIN
028100     MOVE WS-TAXENG-TAX       TO WS-STATE-TAX.                     RWPMAIN
028200     ADD WS-FEDERAL-TAX WS-STATE-TAX TO WS-TOTAL-TAXES.            RWPMAIN
028300*        STEP D - WEALTH UPDATE                                   RWPMAIN
028400     COMPUTE WS-TOTAL-WEALTH ROUNDED = WS-TOTAL-WEALTH             RWPMAIN
028500         + (WS-WAGE - WS-STATE-TAX - WS-FEDERAL-TAX                RWPMAIN
028600            - WS-COST-OF-LIVING) + WS-PORTFOLIO-RETURNS.           RWPMAIN
028700*        STEP E - COST OF LIVING COMPOUNDS                        RWPMAIN
028800     COMPUTE WS-COST-OF-LIVING ROUNDED =                          RWPMAIN
028900         WS-COST-OF-LIVING * (1 + WS-INFLATION).                  RWPMAIN
029000*        STEP F - WAGE COMPOUNDS                                 RWPMAIN
029100     COMPUTE WS-WAGE ROUNDED =                                     RWPMAIN
029200         WS-WAGE * (1 + WS-YEARLY-RAISE).                         RWPMAIN
029300 2000-EXIT.                                                        RWPMAIN
029400     EXIT.                                                         RWPMAIN
029500*                                                                  RWPMAIN
029600 2050-TRACK-FIRST-COVER.                                           RWPMAIN
029700     IF WS-COVER-FOUND                                            RWPMAIN
029800         GO TO 2050-EXIT                                           RWPMAIN
029900     END-IF.                                                      RWPMAIN
030000     IF WS-POST-TAX-WDRL NOT LESS THAN WS-COST-OF-LIVING           RWPMAIN
030100         SET WS-COVER-FOUND   TO TRUE                              RWPMAIN
030200         MOVE WS-AGE          TO WS-FIRST-COVER-AGE                RWPMAIN
030300     END-IF.                                                       RWPMAIN
030400 2050-EXIT.                                                        RWPMAIN
030500     EXIT.                                                         RWPMAIN
030600*                                                                  RWPMAIN
030700 2100-WRITE-WORKING-DETAIL.                                       RWPMAIN
030800     MOVE SPACES              TO RWP-DETAIL-LINE.                 RWPMAIN
030900     MOVE WS-AGE               TO RWP-DET-AGE.                    RWPMAIN
031000     MOVE 'W'                  TO RWP-DET-PHASE.                  RWPMAIN
031100     MOVE WS-TOTAL-WEALTH      TO RWP-DET-WEALTH.                 RWPMAIN
031200     MOVE WS-PORTFOLIO-RETURNS TO RWP-DET-RETURNS.                RWPMAIN
031300     MOVE WS-WAGE              TO RWP-DET-WAGE.                   RWPMAIN
031400     MOVE WS-COST-OF-LIVING    TO RWP-DET-COL.                    RWPMAIN
031500     MOVE WS-POST-TAX-WDRL     TO RWP-DET-THEO-WDRL.              RWPMAIN
031600     MOVE WS-THEO-SURPLUS      TO RWP-DET-THEO-SURPLUS.           RWPMAIN
031700     WRITE RWP-PRINT-LINE.                                        RWPMAIN
031800 2100-EXIT.                                                        RWPMAIN
031900     EXIT.                                                         RWPMAIN
032000*                                                                  RWPMAIN
032100******************************************************************RWPMAIN
032200* 2900 - THE WORKING-TO-RETIREMENT CONTROL BREAK.                *RWPMAIN
032300******************************************************************RWPMAIN
032400 2900-WRITE-PHASE-BREAK.                                          RWPMAIN
032500     MOVE SPACES              TO RWP-BREAK-LINE.                  RWPMAIN
032600     MOVE WS-RETIRE-AGE        TO RWP-BRK-AGE.                    RWPMAIN
032700     MOVE '*** RETIREMENT BEGINS AT AG' TO RWP-BRK-TEXT1.          RWPMAIN
032800     MOVE ' ***'               TO RWP-BRK-TEXT2.                  RWPMAIN
032900     WRITE RWP-PRINT-LINE.                                        RWPMAIN
033000 2900-EXIT.                                                        RWPMAIN
033100     EXIT.                                                         RWPMAIN
033200*                                                                  RWPMAIN
033300******************************************************************RWPMAIN
033400* 3000 - RETIREMENT YEARS, AGE FROM RETIRE-AGE UP TO BUT NOT     *RWPMAIN
033500* INCLUDING DEATH-AGE.                                            RWPMAIN
033600******************************************************************RWPMAIN
033700 3000-RETIREMENT-YEARS-LOOP.                                      RWPMAIN
033800*        STEP A - PRE-TAX WITHDRAWAL AND ITS LTCG TAX             RWPMAIN
033900     COMPUTE WS-PRE-TAX-WDRL ROUNDED =                            RWPMAIN
034000         WS-TOTAL-WEALTH * WS-WITHDRAWL-RATE.                     RWPMAIN
034100     MOVE 'L'                 TO WS-TAXENG-TYPE.                  RWPMAIN
034200     MOVE WS-PRE-TAX-WDRL     TO WS-TAXENG-AMOUNT.                RWPMAIN
034300     CALL WS-TAXENG-MODULE USING WS-TAXENG-TYPE WS-TAXENG-AMOUNT  RWPMAIN
034400          WS-STATE-TAX-RATE WS-TAXENG-TAX WS-TAXENG-RC.           RWPMAIN
034500     MOVE WS-TAXENG-TAX       TO WS-LTCG-TAX.                      RWPMAIN
034600     COMPUTE WS-POST-TAX-WDRL = WS-PRE-TAX-WDRL - WS-LTCG-TAX.     RWPMAIN
034700     COMPUTE WS-SURPLUS       = WS-POST-TAX-WDRL - WS-COST-OF-LIV.RWPMAIN
034800     PERFORM 2050-TRACK-FIRST-COVER THRU 2050-EXIT.                RWPMAIN
034900*        STEP B - PORTFOLIO RETURNS, DETAIL LINE                  RWPMAIN
035000     COMPUTE WS-PORTFOLIO-RETURNS ROUNDED =                       RWPMAIN
035100         WS-TOTAL-WEALTH * WS-RATE-OF-RETURN.                     RWPMAIN
035200     PERFORM 3100-WRITE-RETIREMENT-DETAIL THRU 3100-EXIT.          RWPMAIN
035300*        STEP C - COST OF LIVING COMPOUNDS                        RWPMAIN
035400     COMPUTE WS-COST-OF-LIVING ROUNDED =                          RWPMAIN
035500         WS-COST-OF-LIVING * (1 + WS-INFLATION).                  RWPMAIN
035600*        STEP D - WEALTH UPDATE - FULL PRE-TAX WITHDRAWAL LEAVES  RWPMAIN
035700*                 THE PORTFOLIO, THE TAX CAME OUT OF THE CASH     RWPMAIN
035800     COMPUTE WS-TOTAL-WEALTH ROUNDED = WS-TOTAL-WEALTH             RWPMAIN
035900         + WS-PORTFOLIO-RETURNS - WS-PRE-TAX-WDRL.                 RWPMAIN
036000 3000-EXIT.                                                        RWPMAIN
036100     EXIT.                                                         RWPMAIN
036200*                                                                  RWPMAIN
036300 3100-WRITE-RETIREMENT-DETAIL.                                    RWPMAIN
036400     MOVE SPACES              TO RWP-DETAIL-LINE.                 RWPMAIN
036500     MOVE WS-AGE               TO RWP-DET-AGE.                    RWPMAIN
036600     MOVE 'R'                  TO RWP-DET-PHASE.                  RWPMAIN
036700     MOVE WS-TOTAL-WEALTH      TO RWP-DET-WEALTH.                 RWPMAIN
036800     MOVE WS-PORTFOLIO-RETURNS TO RWP-DET-RETURNS.                RWPMAIN
036900     MOVE WS-COST-OF-LIVING    TO RWP-DET-COL.                    RWPMAIN
037000     MOVE WS-POST-TAX-WDRL     TO RWP-DET-WDRL.                   RWPMAIN
037100     MOVE WS-SURPLUS           TO RWP-DET-SURPLUS.                RWPMAIN
037200     WRITE RWP-PRINT-LINE.                                        RWPMAIN
037300 3100-EXIT.                                                        RWPMAIN
037400     EXIT.                                                         RWPMAIN
037500*                                                                  RWPMAIN
037600 4000-WRITE-HEADING.                                               RWPMAIN
037700     MOVE SPACES              TO RWP-HEADING-1.                   RWPMAIN
037800     MOVE 'RETIREMENT WEALTH PROJECTION' TO RWP-H1-TITLE.          RWPMAIN
037900     WRITE RWP-PRINT-LINE.                                         RWPMAIN
038000     MOVE SPACES              TO RWP-HEADING-2.                    RWPMAIN
038100     MOVE 'AGE '               TO RWP-H2-AGE.                     RWPMAIN
038200     MOVE 'PH '                TO RWP-H2-PHASE.                   RWPMAIN
038300     MOVE 'TOTAL WEALTH  '     TO RWP-H2-WEALTH.                  RWPMAIN
038400     MOVE 'PORTFOLIO RET '     TO RWP-H2-RETURNS.                 RWPMAIN
038500     MOVE 'WAGE        '       TO RWP-H2-WAGE.                    RWPMAIN
038600     MOVE 'COST OF LIV '       TO RWP-H2-COL.                     RWPMAIN
038700     MOVE 'WDRL POST-TAX '     TO RWP-H2-WDRL.                    RWPMAIN
038800     MOVE 'SURPLUS       '     TO RWP-H2-SURPLUS.                 RWPMAIN
038900     MOVE 'THEO WDRL     '     TO RWP-H2-THEO-WDRL.               RWPMAIN
039000     MOVE 'THEO SURPLUS  '     TO RWP-H2-THEO-SURPLUS.            RWPMAIN
039100     WRITE RWP-PRINT-LINE.                                        RWPMAIN
039200 4000-EXIT.                                                        RWPMAIN
039300     EXIT.                                                         RWPMAIN
039400*                                                                  RWPMAIN
039500******************************************************************RWPMAIN
039600* 4900 - GRAND TOTALS LINE ON THE PROJECTION REPORT.              *RWPMAIN
039700******************************************************************RWPMAIN
039800 4900-WRITE-TOTALS.                                                RWPMAIN
039900     PERFORM 4950-BUILD-COVER-AGE-TEXT THRU 4950-EXIT.             RWPMAIN
040000     MOVE SPACES              TO RWP-TOTALS-LINE.                 RWPMAIN
040100     MOVE 'TOTALS -- CAREER WAGES  '  TO RWP-TOT-LABEL.            RWPMAIN
040200     MOVE WS-TOTAL-WAGES       TO RWP-TOT-WAGES.                  RWPMAIN
040300     MOVE WS-TOTAL-TAXES       TO RWP-TOT-TAXES.                  RWPMAIN
040400     MOVE WS-TOTAL-WEALTH      TO RWP-TOT-WEALTH.                 RWPMAIN
040500     MOVE WS-COVER-AGE-TEXT    TO RWP-TOT-COVER-AGE.               RWPMAIN
040600     WRITE RWP-PRINT-LINE.                                        RWPMAIN
040700 4900-EXIT.                                                        RWPMAIN
040800     EXIT.                                                         RWPMAIN
040900*                                                                  RWPMAIN
041000 4950-BUILD-COVER-AGE-TEXT.                                       RWPMAIN
041100     IF WS-COVER-FOUND                                            RWPMAIN
041200         MOVE WS-FIRST-COVER-AGE TO WS-COVER-AGE-EDIT             RWPMAIN
041300         MOVE WS-COVER-AGE-EDIT  TO WS-COVER-AGE-TEXT             RWPMAIN
041400     ELSE                                                         RWPMAIN
041500         MOVE 'NEVER'            TO WS-COVER-AGE-TEXT             RWPMAIN
041600     END-IF.                                                      RWPMAIN
041700 4950-EXIT.                                                        RWPMAIN
041800     EXIT.                                                         RWPMAIN
041900*                                                                  RWPMAIN
042000******************************************************************RWPMAIN
042100* 5000 - THE SUMMARY FILE'S ONE OUTPUT RECORD ON A NORMAL RUN.    *RWPMAIN
042150* RAW NUMERIC FIELDS ONLY - THIS RECORD IS READ BY MACHINE, THE   RWPMAIN
042160* 'NEVER' WORDING BELONGS ON THE PRINTED TOTALS LINE ONLY.        RWPMAIN
042200******************************************************************RWPMAIN
042300 5000-WRITE-SUMMARY.                                               RWPMAIN
042400     MOVE SPACES              TO RWP-SUMMARY-LINE.                RWPMAIN
042500     MOVE WS-TOTAL-WEALTH      TO RWP-SUM-FINAL-WEALTH.           RWPMAIN
042600     MOVE WS-FIRST-COVER-AGE   TO RWP-SUM-COVER-AGE.               RWPMAIN
042700     WRITE RWP-SUMMARY-LINE.                                      RWPMAIN
042800 5000-EXIT.                                                        RWPMAIN
042900     EXIT.                                                         RWPMAIN
043000*                                                                  RWPMAIN
043100 9000-CLOSE-FILES.                                                 RWPMAIN
043200     CLOSE PARAMS-FILE.                                            RWPMAIN
043300     CLOSE PROJECTN-FILE.                                          RWPMAIN
043400     CLOSE SUMRY-FILE.                                             RWPMAIN
043500 9000-EXIT.                                                        RWPMAIN
043600     EXIT.                                                         RWPMAIN
043700*                                                                  RWPMAIN
043800 END PROGRAM RWPMAIN.                                              RWPMAIN
