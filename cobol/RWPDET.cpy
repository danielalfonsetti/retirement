000100******************************************************************RWPDET0
000200* RWPDET   -  RETIREMENT WEALTH PROJECTION - PRINT LINE LAYOUT    *RWPDET0
000300*                                                                 *RWPDET0
000400* ONE PHYSICAL 132-BYTE RECORD, REDEFINED FOUR WAYS DEPENDING ON  *RWPDET0
000500* WHAT RWPMAIN IS WRITING TO THE PROJECTION FILE THIS TIME:       *RWPDET0
000600*   RWP-HEADING-1/2   REPORT TITLE AND COLUMN HEADINGS            *RWPDET0
000700*   RWP-DETAIL-LINE    ONE LINE PER SIMULATED AGE                 *RWPDET0
000800*   RWP-BREAK-LINE      WORKING-TO-RETIREMENT CONTROL BREAK       *RWPDET0
000900*   RWP-TOTALS-LINE     END OF REPORT GRAND TOTALS                *RWPDET0
001000*                                                                 *RWPDET0
001100*    88-11  RAR  NEW COPYBOOK FOR THE PROJECTION REWRITE          *RWPDET0
001200*    91-07  RAR  WIDENED WEALTH COLUMNS FROM 9(9) TO 9(11) AFTER  *RWPDET0
001300*                 OVERFLOW ON LONG-HORIZON RUNS, REQUEST R-0447   *RWPDET0
001400*    99-01  RAR  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, N/A  *RWPDET0
001410*    00-03  DJP  RWP-BRK-TEXT1 WAS ONE BYTE SHORT, DROPPING THE   *RWPDET0
001420*                 'E' OFF 'AGE' IN THE CONTROL BREAK LINE -       *RWPDET0
001430*                 WIDENED TO X(28), REQUEST R-0629                *RWPDET0
001440*    00-03  DJP  RWP-TOTALS-LINE REDEFINITION RAN 10 BYTES PAST   *RWPDET0
001450*                 THE 132-BYTE PRINT LINE - NARROWED THE THREE    *RWPDET0
001460*                 TOTAL COLUMNS TO MATCH THE DETAIL LINE'S WIDTH  *RWPDET0
001470*                 AND TOOK THE REST OFF THE TRAILING FILLER,      *RWPDET0
001480*                 REQUEST R-0629                                  *RWPDET0
001500******************************************************************RWPDET0
001600 01  RWP-PRINT-LINE                      PIC X(132).              RWPDET0
001700******************************************************************RWPDET1
001800* HEADING LINE 1 - REPORT TITLE                                  *RWPDET1
001900******************************************************************RWPDET1
002000 01  RWP-HEADING-1           REDEFINES RWP-PRINT-LINE.            RWPDET1
002100     05  FILLER                         PIC X(04) VALUE SPACES.   RWPDET1
002200     05  RWP-H1-TITLE                    PIC X(29) VALUE           RWPDET1
002300             'RETIREMENT WEALTH PROJECTION'.                       RWPDET1
002400     05  FILLER                         PIC X(99) VALUE SPACES.   RWPDET1
002500******************************************************************RWPDET2
002600* HEADING LINE 2 - COLUMN HEADERS                                *RWPDET2
002700******************************************************************RWPDET2
002800 01  RWP-HEADING-2           REDEFINES RWP-PRINT-LINE.            RWPDET2
002900     05  RWP-H2-AGE                      PIC X(04) VALUE 'AGE '.  RWPDET2
003000     05  RWP-H2-PHASE                    PIC X(03) VALUE 'PH '.   RWPDET2
003100     05  RWP-H2-WEALTH                   PIC X(15) VALUE           RWPDET2
003200             'TOTAL WEALTH  '.                                     RWPDET2
003300     05  RWP-H2-RETURNS                  PIC X(15) VALUE           RWPDET2
003400             'PORTFOLIO RET '.                                     RWPDET2
003500     05  RWP-H2-WAGE                     PIC X(13) VALUE           RWPDET2
003600             'WAGE        '.                                      RWPDET2
003700     05  RWP-H2-COL                      PIC X(13) VALUE           RWPDET2
003800             'COST OF LIV '.                                      RWPDET2
003900     05  RWP-H2-WDRL                     PIC X(15) VALUE           RWPDET2
004000             'WDRL POST-TAX '.                                     RWPDET2
004100     05  RWP-H2-SURPLUS                  PIC X(15) VALUE           RWPDET2
004200             'SURPLUS       '.                                     RWPDET2
004300     05  RWP-H2-THEO-WDRL                PIC X(15) VALUE           RWPDET2
004400             'THEO WDRL     '.                                     RWPDET2
004500     05  RWP-H2-THEO-SURPLUS             PIC X(15) VALUE           RWPDET2
004600             'THEO SURPLUS  '.                                     RWPDET2
004700     05  FILLER                         PIC X(09) VALUE SPACES.   RWPDET2
004800******************************************************************RWPDET3
004900* DETAIL LINE - ONE PER SIMULATED AGE, PHASE 'W' OR 'R'           *RWPDET3
005000******************************************************************RWPDET3
005100 01  RWP-DETAIL-LINE         REDEFINES RWP-PRINT-LINE.             RWPDET3
005200     05  RWP-DET-AGE                     PIC ZZ9.                 RWPDET3
005300     05  FILLER                         PIC X(01) VALUE SPACE.    RWPDET3
005400     05  RWP-DET-PHASE                   PIC X(01).               RWPDET3
005500     05  FILLER                         PIC X(02) VALUE SPACE.    RWPDET3
005600     05  RWP-DET-WEALTH                  PIC -(9)9.99.            RWPDET3
005700     05  FILLER                         PIC X(02) VALUE SPACE.    RWPDET3
005800     05  RWP-DET-RETURNS                 PIC -(9)9.99.            RWPDET3
005900     05  FILLER                         PIC X(02) VALUE SPACE.    RWPDET3
006000     05  RWP-DET-WAGE                    PIC Z(8)9.99.            RWPDET3
006100     05  FILLER                         PIC X(02) VALUE SPACE.    RWPDET3
006200     05  RWP-DET-COL                     PIC Z(8)9.99.            RWPDET3
006300     05  FILLER                         PIC X(02) VALUE SPACE.    RWPDET3
006400     05  RWP-DET-WDRL                    PIC -(9)9.99.            RWPDET3
006500     05  FILLER                         PIC X(02) VALUE SPACE.    RWPDET3
006600     05  RWP-DET-SURPLUS                 PIC -(9)9.99.            RWPDET3
006700     05  FILLER                         PIC X(02) VALUE SPACE.    RWPDET3
006800     05  RWP-DET-THEO-WDRL               PIC -(9)9.99.            RWPDET3
006900     05  FILLER                         PIC X(02) VALUE SPACE.    RWPDET3
007000     05  RWP-DET-THEO-SURPLUS            PIC -(9)9.99.            RWPDET3
007100     05  FILLER                         PIC X(09) VALUE SPACES.   RWPDET3
007200******************************************************************RWPDET4
007300* CONTROL BREAK LINE - WORKING TO RETIREMENT BOUNDARY             *RWPDET4
007400******************************************************************RWPDET4
007500 01  RWP-BREAK-LINE          REDEFINES RWP-PRINT-LINE.             RWPDET4
007600     05  FILLER                         PIC X(04) VALUE SPACES.   RWPDET4
007700     05  RWP-BRK-TEXT1                   PIC X(28) VALUE           RWPDET4
007800             '*** RETIREMENT BEGINS AT AGE'.                       RWPDET4
007900     05  RWP-BRK-AGE                     PIC ZZ9.                 RWPDET4
008000     05  RWP-BRK-TEXT2                   PIC X(04) VALUE ' ***'.  RWPDET4
008100     05  FILLER                         PIC X(93) VALUE SPACES.   RWPDET4
008200******************************************************************RWPDET5
008300* GRAND TOTALS LINES - END OF REPORT                              RWPDET5
008400******************************************************************RWPDET5
008500 01  RWP-TOTALS-LINE         REDEFINES RWP-PRINT-LINE.             RWPDET5
008600     05  RWP-TOT-LABEL                   PIC X(27).               RWPDET5
008700     05  FILLER                         PIC X(02) VALUE SPACE.    RWPDET5
008800     05  RWP-TOT-WAGES                   PIC -(9)9.99.            RWPDET5
008900     05  FILLER                         PIC X(02) VALUE SPACE.    RWPDET5
009000     05  RWP-TOT-TAXES                   PIC -(9)9.99.            RWPDET5
009100     05  FILLER                         PIC X(02) VALUE SPACE.    RWPDET5
009200     05  RWP-TOT-WEALTH                  PIC -(9)9.99.            RWPDET5
009300     05  FILLER                         PIC X(02) VALUE SPACE.    RWPDET5
009400     05  RWP-TOT-COVER-AGE               PIC X(05).               RWPDET5
009500     05  FILLER                         PIC X(53) VALUE SPACES.   RWPDET5
009600******************************************************************RWPDET6
