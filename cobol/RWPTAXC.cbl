000100 IDENTIFICATION DIVISION.                                        RWPTAXC
000200 PROGRAM-ID.    RWPTAXC.                                         RWPTAXC
000300 AUTHOR.        R A REINHOLT.                                    RWPTAXC
000400 INSTALLATION.  BENEFITS SYSTEMS - RETIREMENT PLANNING GROUP.    RWPTAXC
000500 DATE-WRITTEN.  11/14/1988.                                      RWPTAXC
000600 DATE-COMPILED.                                                  RWPTAXC
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                RWPTAXC
000800******************************************************************RWPTAXC
000900*    THIS IS A CALLED PROGRAM.  IT HAS NO FILES OF ITS OWN.      *RWPTAXC
001000*    IT IS A PURE FUNCTION OF AN INCOME OR GAIN AMOUNT - GIVEN   *RWPTAXC
001100*    A TAX TYPE AND AN AMOUNT IT RETURNS THE TAX DUE.  CALLED BY *RWPTAXC
001200*    RWPMAIN ONCE PER SIMULATED YEAR, ONCE PER TAX TYPE NEEDED   *RWPTAXC
001300*    THAT YEAR.                                                 *RWPTAXC
001400*                                                                RWPTAXC
001500*    TAX TYPES (LS-TAX-TYPE) -                                  *RWPTAXC
001600*       'F' = FEDERAL TAX ON ORDINARY INCOME (2019 SINGLE FILER) *RWPTAXC
001700*       'S' = FLAT STATE PLUS CITY TAX ON WAGES                 *RWPTAXC
001800*       'L' = LONG-TERM CAPITAL GAINS TAX (2019 SINGLE FILER)    *RWPTAXC
001900*       'T' = SHORT-TERM CAPITAL GAINS TAX (= FEDERAL SCHEDULE)  *RWPTAXC
002000*                                                                RWPTAXC
002100*    NONE OF THE BRACKET TABLES BELOW ARE INFLATION-ADJUSTED     *RWPTAXC
002200*    FROM YEAR TO YEAR OF THE PROJECTION.  THIS IS INTENTIONAL.  *RWPTAXC
002300*    DO NOT "FIX" IT.                                            *RWPTAXC
002400*                                                                RWPTAXC
002500*    CHANGE LOG                                                 *RWPTAXC
002600*    ----------                                                 *RWPTAXC
002700*    88-11  RAR  ORIGINAL PROGRAM, 1988 BRACKET SCHEDULE         *RWPTAXC
002800*    91-03  RAR  STATE RATE MOVED FROM 77-LEVEL CONSTANT TO A    *RWPTAXC
002900*                 CALLER-SUPPLIED LINKAGE ITEM, REQUEST R-0212   *RWPTAXC
003000*    93-06  RAR  ADDED LONG-TERM CAPITAL GAINS BRACKET (TAX TYPE *RWPTAXC
003100*                 'L'), PREVIOUSLY TAXED AT THE FEDERAL RATE     *RWPTAXC
003200*    95-09  DJP  ADDED SHORT-TERM CAPITAL GAINS ENTRY POINT      *RWPTAXC
003300*                 (TAX TYPE 'T'), REUSES THE FEDERAL TABLE       *RWPTAXC
003400*    98-12  RAR  Y2K REVIEW - NO DATE ARITHMETIC IN THIS MODULE, *RWPTAXC
003500*                 BRACKET YEAR IS CALLER-CONTROLLED, NO CHANGE   *RWPTAXC
003600*    99-05  DJP  REPRICED ALL THREE SCHEDULES TO THE PUBLISHED   *RWPTAXC
003700*                 1999 SINGLE-FILER TABLES, REQUEST R-0601       *RWPTAXC
003710*    00-03  DJP  Y2K FOLLOW-UP REVIEW - BRACKET TABLES AND RATE  *RWPTAXC
003720*                 LITERALS CONFIRMED CENTURY-NEUTRAL, NO CHANGE  *RWPTAXC
003730*                 REQUIRED, REQUEST R-0629                      *RWPTAXC
003800******************************************************************RWPTAXC
003900 ENVIRONMENT DIVISION.                                           RWPTAXC
004000 CONFIGURATION SECTION.                                         RWPTAXC
004100 SPECIAL-NAMES.                                                 RWPTAXC
004200     C01 IS TOP-OF-FORM.                                        RWPTAXC
004300 DATA DIVISION.                                                 RWPTAXC
004400 WORKING-STORAGE SECTION.                                       RWPTAXC
004500*                                                                RWPTAXC
004600******************************************************************RWPTAXC
004700* FEDERAL BRACKET TABLE - ALSO USED FOR SHORT-TERM GAINS        *RWPTAXC
004800******************************************************************RWPTAXC
004900 01  WS-FED-TABLE-CONST.                                        RWPTAXC
005000     05  FED-01.                                                RWPTAXC
005100         07  FED-01-LOW      PIC 9(9)   VALUE 0.                RWPTAXC
005200         07  FED-01-HIGH     PIC 9(9)   VALUE 9700.             RWPTAXC
005300         07  FED-01-RATE     PIC V999   VALUE .100.             RWPTAXC
005400     05  FED-02.                                                RWPTAXC
005500         07  FED-02-LOW      PIC 9(9)   VALUE 9700.             RWPTAXC
005600         07  FED-02-HIGH     PIC 9(9)   VALUE 39475.            RWPTAXC
005700         07  FED-02-RATE     PIC V999   VALUE .120.             RWPTAXC
005800     05  FED-03.                                                RWPTAXC
005900         07  FED-03-LOW      PIC 9(9)   VALUE 39475.            RWPTAXC
006000         07  FED-03-HIGH     PIC 9(9)   VALUE 84200.            RWPTAXC
006100         07  FED-03-RATE     PIC V999   VALUE .220.             RWPTAXC
006200     05  FED-04.                                                RWPTAXC
006300         07  FED-04-LOW      PIC 9(9)   VALUE 84200.            RWPTAXC
006400         07  FED-04-HIGH     PIC 9(9)   VALUE 160725.           RWPTAXC
006500         07  FED-04-RATE     PIC V999   VALUE .240.             RWPTAXC
006600     05  FED-05.                                                RWPTAXC
006700         07  FED-05-LOW      PIC 9(9)   VALUE 160725.           RWPTAXC
006800         07  FED-05-HIGH     PIC 9(9)   VALUE 204100.           RWPTAXC
006900         07  FED-05-RATE     PIC V999   VALUE .320.             RWPTAXC
007000     05  FED-06.                                                RWPTAXC
007100         07  FED-06-LOW      PIC 9(9)   VALUE 204100.           RWPTAXC
007200         07  FED-06-HIGH     PIC 9(9)   VALUE 510300.           RWPTAXC
007300         07  FED-06-RATE     PIC V999   VALUE .350.             RWPTAXC
007400     05  FED-07.                                                RWPTAXC
007500         07  FED-07-LOW      PIC 9(9)   VALUE 510300.           RWPTAXC
007600         07  FED-07-HIGH     PIC 9(9)   VALUE 0.                RWPTAXC
007700         07  FED-07-RATE     PIC V999   VALUE .370.             RWPTAXC
007750     05  FILLER                         PIC X(04).              RWPTAXC
007800 01  WS-FED-TABLE             REDEFINES WS-FED-TABLE-CONST.     RWPTAXC
007900     05  FED-BRACKET                     OCCURS 7 TIMES.        RWPTAXC
008000         07  FED-LOW                      PIC 9(9).             RWPTAXC
008100         07  FED-HIGH                     PIC 9(9).             RWPTAXC
008200         07  FED-RATE                     PIC V999.             RWPTAXC
008250     05  FILLER                         PIC X(04).              RWPTAXC
008300 77  WS-FED-BRACKET-CNT       PIC S9(4) COMP VALUE 7.           RWPTAXC
008400*                                                                RWPTAXC
008500******************************************************************RWPTAXC
008600* LONG-TERM CAPITAL GAINS BRACKET TABLE                         *RWPTAXC
008700* NOTE THE ONE-DOLLAR GAP BETWEEN BRACKET 1 AND 2, AND BETWEEN  *RWPTAXC
008800* BRACKET 2 AND 3 - THAT IS HOW THE PUBLISHED SCHEDULE READS,   *RWPTAXC
008900* LEAVE IT ALONE.  ALSO NOTE BRACKET 1 IS TAXED AT 10%, NOT 0%. *RWPTAXC
009000******************************************************************RWPTAXC
009100 01  WS-LTCG-TABLE-CONST.                                       RWPTAXC
009200     05  LTCG-01.                                               RWPTAXC
009300         07  LTCG-01-LOW     PIC 9(9)   VALUE 0.                RWPTAXC
009400         07  LTCG-01-HIGH    PIC 9(9)   VALUE 39375.            RWPTAXC
009500         07  LTCG-01-RATE    PIC V999   VALUE .100.             RWPTAXC
009600     05  LTCG-02.                                               RWPTAXC
009700         07  LTCG-02-LOW     PIC 9(9)   VALUE 39376.            RWPTAXC
009800         07  LTCG-02-HIGH    PIC 9(9)   VALUE 434550.           RWPTAXC
009900         07  LTCG-02-RATE    PIC V999   VALUE .150.             RWPTAXC
010000     05  LTCG-03.                                               RWPTAXC
010100         07  LTCG-03-LOW     PIC 9(9)   VALUE 434551.           RWPTAXC
010200         07  LTCG-03-HIGH    PIC 9(9)   VALUE 0.                RWPTAXC
010300         07  LTCG-03-RATE    PIC V999   VALUE .370.             RWPTAXC
010350     05  FILLER                         PIC X(04).              RWPTAXC
010400 01  WS-LTCG-TABLE            REDEFINES WS-LTCG-TABLE-CONST.    RWPTAXC
010500     05  LTCG-BRACKET                    OCCURS 3 TIMES.        RWPTAXC
010600         07  LTCG-LOW                     PIC 9(9).             RWPTAXC
010700         07  LTCG-HIGH                    PIC 9(9).             RWPTAXC
010800         07  LTCG-RATE                    PIC V999.             RWPTAXC
010850     05  FILLER                         PIC X(04).              RWPTAXC
010900 77  WS-LTCG-BRACKET-CNT      PIC S9(4) COMP VALUE 3.           RWPTAXC
011000*                                                                RWPTAXC
011100******************************************************************RWPTAXC
011200* ACTIVE BRACKET WORK TABLE - LOADED FROM WHICHEVER SCHEDULE    *RWPTAXC
011300* APPLIES TO THE CURRENT CALL, THEN WALKED BY 3000-COMPUTE-TAX. *RWPTAXC
011400******************************************************************RWPTAXC
011500 01  WS-ACTIVE-BRACKETS.                                        RWPTAXC
011600     05  ACTV-BRACKET                    OCCURS 7 TIMES.        RWPTAXC
011700         07  ACTV-LOW                     PIC 9(9).             RWPTAXC
011800         07  ACTV-HIGH                    PIC 9(9).             RWPTAXC
011900         07  ACTV-RATE                    PIC V999.             RWPTAXC
011905     05  FILLER                         PIC X(04).              RWPTAXC
011910*        RAW VIEW OF THE WORK TABLE FOR A CORE DUMP WALK - NOT   RWPTAXC
011920*        MOVED TO, NEVER CHANGE ITS LENGTH WITHOUT RECHECKING    RWPTAXC
011930*        WS-ACTIVE-BRACKETS ABOVE.                               RWPTAXC
011940 01  WS-ACTIVE-BRACKETS-DUMP  REDEFINES WS-ACTIVE-BRACKETS      RWPTAXC
011950                              PIC X(151).                       RWPTAXC
012000 01  WS-ACTIVE-CNT            PIC S9(4) COMP VALUE 0.           RWPTAXC
012100*                                                                RWPTAXC
012200 01  WS-WORK-FIELDS.                                            RWPTAXC
012300     05  WS-I                            PIC S9(4) COMP.        RWPTAXC
012400     05  WS-MIN-AMT                      PIC S9(11)V99.         RWPTAXC
012500     05  WS-BRACKET-TAX                  PIC S9(11)V99.         RWPTAXC
012600     05  WS-TAX-ACCUM                    PIC S9(11)V99.         RWPTAXC
012700     05  FILLER                          PIC X(08).             RWPTAXC
012800*                                                                RWPTAXC
012900 LINKAGE SECTION.                                                RWPTAXC
013000 01  LS-TAX-TYPE              PIC X.                             RWPTAXC
013100     88  LS-FEDERAL                      VALUE 'F'.             RWPTAXC
013200     88  LS-STATE                        VALUE 'S'.             RWPTAXC
013300     88  LS-LONGTERM                     VALUE 'L'.             RWPTAXC
013400     88  LS-SHORTTERM                    VALUE 'T'.             RWPTAXC
013500 01  LS-AMOUNT                PIC S9(11)V99.                    RWPTAXC
013600 01  LS-STATE-RATE             PIC 9V9(5).                      RWPTAXC
013700 01  LS-TAX                   PIC S9(11)V99.                    RWPTAXC
013800 01  RC                       PIC X.                             RWPTAXC
013900     88  RC-OK                           VALUE '0'.             RWPTAXC
014000     88  RC-BAD-TYPE                     VALUE '9'.             RWPTAXC
014100*                                                                RWPTAXC
014200 PROCEDURE DIVISION USING LS-TAX-TYPE LS-AMOUNT LS-STATE-RATE    RWPTAXC
014300                          LS-TAX RC.                             RWPTAXC
014400*                                                                RWPTAXC
014500 MAIN SECTION.                                                   RWPTAXC
014600 MAIN1.                                                          RWPTAXC
014700     MOVE '0'                TO RC                              RWPTAXC
014800     MOVE 0                  TO LS-TAX                          RWPTAXC
014900     MOVE 0                  TO WS-TAX-ACCUM                    RWPTAXC
015000                                                                 RWPTAXC
015100     EVALUATE TRUE                                               RWPTAXC
015200         WHEN LS-FEDERAL                                         RWPTAXC
015300             PERFORM 1000-LOAD-FEDERAL-TABLE THRU 1000-EXIT      RWPTAXC
015400             PERFORM 3000-COMPUTE-TAX THRU 3000-EXIT             RWPTAXC
015500         WHEN LS-SHORTTERM                                       RWPTAXC
015600             PERFORM 1000-LOAD-FEDERAL-TABLE THRU 1000-EXIT      RWPTAXC
015700             PERFORM 3000-COMPUTE-TAX THRU 3000-EXIT             RWPTAXC
015800         WHEN LS-LONGTERM                                        RWPTAXC
015900             PERFORM 1100-LOAD-LTCG-TABLE THRU 1100-EXIT         RWPTAXC
016000             PERFORM 3000-COMPUTE-TAX THRU 3000-EXIT             RWPTAXC
016100         WHEN LS-STATE                                           RWPTAXC
016200             PERFORM 4000-COMPUTE-STATE-TAX THRU 4000-EXIT       RWPTAXC
016300         WHEN OTHER                                              RWPTAXC
016400             MOVE '9'        TO RC                               RWPTAXC
016500     END-EVALUATE.                                               RWPTAXC
016600                                                                 RWPTAXC
016700     MOVE WS-TAX-ACCUM       TO LS-TAX.                          RWPTAXC
016800     GOBACK.                                                     RWPTAXC
016900     EXIT PROGRAM.                                               RWPTAXC
017000*                                                                RWPTAXC
017100 1000-LOAD-FEDERAL-TABLE.                                        RWPTAXC
017200     MOVE WS-FED-BRACKET-CNT TO WS-ACTIVE-CNT.                   RWPTAXC
017300     PERFORM 1050-COPY-FED-BRACKET THRU 1050-EXIT                RWPTAXC
017400        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ACTIVE-CNT.     RWPTAXC
017500 1000-EXIT.                                                      RWPTAXC
017600     EXIT.                                                       RWPTAXC
017700*                                                                RWPTAXC
017800 1050-COPY-FED-BRACKET.                                          RWPTAXC
017900     MOVE FED-BRACKET(WS-I)  TO ACTV-BRACKET(WS-I).              RWPTAXC
018000 1050-EXIT.                                                      RWPTAXC
018100     EXIT.                                                       RWPTAXC
018200*                                                                RWPTAXC
018300 1100-LOAD-LTCG-TABLE.                                           RWPTAXC
018400     MOVE WS-LTCG-BRACKET-CNT TO WS-ACTIVE-CNT.                  RWPTAXC
018500     PERFORM 1150-COPY-LTCG-BRACKET THRU 1150-EXIT               RWPTAXC
018600        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ACTIVE-CNT.     RWPTAXC
018700 1100-EXIT.                                                      RWPTAXC
018800     EXIT.                                                       RWPTAXC
018900*                                                                RWPTAXC
019000 1150-COPY-LTCG-BRACKET.                                         RWPTAXC
019100     MOVE LTCG-BRACKET(WS-I) TO ACTV-BRACKET(WS-I).              RWPTAXC
019200 1150-EXIT.                                                      RWPTAXC
019300     EXIT.                                                       RWPTAXC
019400*                                                                RWPTAXC
019500******************************************************************RWPTAXC
019600* 3000-COMPUTE-TAX - SHARED BY FEDERAL, SHORT-TERM AND LONG-TERM *RWPTAXC
019700* CAPITAL GAINS.  WALKS WS-ACTIVE-BRACKETS, WHICH WAS LOADED BY  *RWPTAXC
019800* ONE OF THE 1000/1100 PARAGRAPHS ABOVE.  A BRACKET WITH HIGH = *RWPTAXC
019900* ZERO HAS NO UPPER LIMIT (THE TOP BRACKET).                    *RWPTAXC
020000******************************************************************RWPTAXC
020100 3000-COMPUTE-TAX.                                               RWPTAXC
020200     IF LS-AMOUNT NOT GREATER THAN 0                             RWPTAXC
020300         GO TO 3000-EXIT                                         RWPTAXC
020400     END-IF.                                                     RWPTAXC
020500     PERFORM 3100-APPLY-BRACKET THRU 3100-EXIT                   RWPTAXC
020600        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ACTIVE-CNT.     RWPTAXC
020700 3000-EXIT.                                                      RWPTAXC
020800     EXIT.                                                       RWPTAXC
020900*                                                                RWPTAXC
021000 3100-APPLY-BRACKET.                                             RWPTAXC
021100     IF LS-AMOUNT NOT GREATER THAN ACTV-LOW(WS-I)                RWPTAXC
021200         GO TO 3100-EXIT                                         RWPTAXC
021300     END-IF.                                                     RWPTAXC
021400     IF ACTV-HIGH(WS-I) = 0                                      RWPTAXC
021500         MOVE LS-AMOUNT      TO WS-MIN-AMT                       RWPTAXC
021600     ELSE                                                        RWPTAXC
021700         IF LS-AMOUNT LESS THAN ACTV-HIGH(WS-I)                  RWPTAXC
021800             MOVE LS-AMOUNT  TO WS-MIN-AMT                       RWPTAXC
021900         ELSE                                                    RWPTAXC
022000             MOVE ACTV-HIGH(WS-I) TO WS-MIN-AMT                  RWPTAXC
022100         END-IF                                                  RWPTAXC
022200     END-IF.                                                     RWPTAXC
022300     COMPUTE WS-BRACKET-TAX ROUNDED =                            RWPTAXC
022400         ACTV-RATE(WS-I) * (WS-MIN-AMT - ACTV-LOW(WS-I)).        RWPTAXC
022500     ADD WS-BRACKET-TAX      TO WS-TAX-ACCUM.                    RWPTAXC
022600 3100-EXIT.                                                      RWPTAXC
022700     EXIT.                                                       RWPTAXC
022800*                                                                RWPTAXC
022900******************************************************************RWPTAXC
023000* 4000-COMPUTE-STATE-TAX - FLAT RATE, NO BRACKETS.  AMOUNTS AT   *RWPTAXC
023100* OR BELOW ZERO PAY NO TAX, SAME AS THE BRACKET SCHEDULES.       *RWPTAXC
023200******************************************************************RWPTAXC
023300 4000-COMPUTE-STATE-TAX.                                         RWPTAXC
023400     IF LS-AMOUNT NOT GREATER THAN 0                             RWPTAXC
023500         GO TO 4000-EXIT                                         RWPTAXC
023600     END-IF.                                                     RWPTAXC
023700     COMPUTE WS-TAX-ACCUM ROUNDED = LS-AMOUNT * LS-STATE-RATE.   RWPTAXC
023800 4000-EXIT.                                                      RWPTAXC
023900     EXIT.                                                       RWPTAXC
024000*                                                                RWPTAXC
024100 END PROGRAM RWPTAXC.                                            RWPTAXC
