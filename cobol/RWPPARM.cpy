000100******************************************************************RWPPARM
000200* RWPPARM  -  RETIREMENT WEALTH PROJECTION - PARAMETER RECORD     *RWPPARM
000300*                                                                 *RWPPARM
000400* ONE FIXED-WIDTH RECORD PER RUN, READ BY RWPMAIN FROM THE        *RWPPARM
000500* PARAMS FILE.  ALL RATE FIELDS CARRY 5 DECIMAL PLACES, ALL MONEY *RWPPARM
000600* FIELDS CARRY 2.  TOTAL-WEALTH AND WAGE MAY BE ENTERED NEGATIVE  *RWPPARM
000700* (A STARTING DEBT); THE REMAINING FIELDS ARE UNSIGNED.           *RWPPARM
000800*                                                                 *RWPPARM
000900*    88-11  RAR  NEW COPYBOOK FOR THE PROJECTION REWRITE          *RWPPARM
001000*    94-02  RAR  ADDED DEATH-AGE, PREVIOUSLY A 900-CARD CONSTANT  *RWPPARM
001100*    99-01  RAR  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, N/A  *RWPPARM
001200******************************************************************RWPPARM
001300 01  RWP-PARAMETER-RECORD.                                        RWPPARM
001400     05  RWP-TOTAL-WEALTH       PIC S9(9)V99                      RWPPARM
001500                                SIGN LEADING SEPARATE CHARACTER.  RWPPARM
001600     05  RWP-RATE-OF-RETURN     PIC 9V9(5).                       RWPPARM
001700     05  RWP-COST-OF-LIVING     PIC 9(9)V99.                      RWPPARM
001800     05  RWP-INFLATION          PIC 9V9(5).                       RWPPARM
001900     05  RWP-WAGE               PIC 9(9)V99.                      RWPPARM
002000     05  RWP-YEARLY-RAISE       PIC 9V9(5).                       RWPPARM
002100     05  RWP-WITHDRAWL-RATE     PIC 9V9(5).                       RWPPARM
002200     05  RWP-STATE-TAX-RATE     PIC 9V9(5).                       RWPPARM
002300     05  RWP-START-AGE          PIC 9(3).                         RWPPARM
002400     05  RWP-RETIRE-AGE         PIC 9(3).                         RWPPARM
002500     05  RWP-DEATH-AGE          PIC 9(3).                         RWPPARM
002600     05  FILLER                 PIC X(07).                        RWPPARM
002700******************************************************************RWPPARM
