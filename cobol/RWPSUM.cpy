000100******************************************************************RWPSUM0
000200* RWPSUM   -  RETIREMENT WEALTH PROJECTION - SUMMARY RECORD       *RWPSUM0
000300*                                                                 *RWPSUM0
000400* THE SUMMARY FILE HOLDS EITHER ONE RWP-SUMMARY-RECORD (NORMAL    *RWPSUM0
000500* END OF RUN) OR ONE RWP-ERROR-RECORD PER REJECTED PARAMETER      *RWPSUM0
000600* (ABNORMAL END OF RUN, RETURN-CODE SET NON-ZERO BY RWPMAIN).     *RWPSUM0
000700*                                                                 *RWPSUM0
000800*    88-11  RAR  NEW COPYBOOK FOR THE PROJECTION REWRITE          *RWPSUM0
000900*    99-01  RAR  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, N/A  *RWPSUM0
000950*    99-07  DJP  RWP-SUM-FINAL-WEALTH AND RWP-SUM-COVER-AGE WERE  *RWPSUM0
000960*                 BUILT LIKE PRINT-LINE COLUMNS (EDITED AMOUNT,  *RWPSUM0
000970*                 'NEVER' TEXT) - THIS FILE FEEDS DOWNSTREAM JOBS*RWPSUM0
000980*                 BY MACHINE, NOT A PRINTER, SO IT NOW CARRIES   *RWPSUM0
000990*                 RAW NUMERIC PICTURES THE SAME WAY RWPPARM      *RWPSUM0
000995*                 DOES.  REQUEST R-0618                          *RWPSUM0
001000******************************************************************RWPSUM0
001100 01  RWP-SUMMARY-LINE                   PIC X(80).                RWPSUM0
001200 01  RWP-SUMMARY-RECORD      REDEFINES RWP-SUMMARY-LINE.          RWPSUM0
001500     05  RWP-SUM-FINAL-WEALTH            PIC S9(11)V99             RWPSUM0
001550                                SIGN LEADING SEPARATE CHARACTER.  RWPSUM0
001900     05  RWP-SUM-COVER-AGE               PIC 9(03).               RWPSUM0
002000     05  FILLER                         PIC X(63) VALUE SPACES.   RWPSUM0
002100 01  RWP-ERROR-RECORD        REDEFINES RWP-SUMMARY-LINE.          RWPSUM0
002200     05  RWP-ERR-LABEL                   PIC X(18) VALUE           RWPSUM0
002300             '** INVALID INPUT '.                                  RWPSUM0
002400     05  RWP-ERR-TEXT                    PIC X(58).               RWPSUM0
002450     05  FILLER                         PIC X(04) VALUE SPACES.   RWPSUM0
002500******************************************************************RWPSUM1
